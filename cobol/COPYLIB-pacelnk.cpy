000100*------------------------------------------------------------*
000200* PACELNK  -  LINKAGE TABLE OCNHLTH PASSES TO OCNRPT
000300* OCNHLTH BUILDS THIS WHOLE STRUCTURE WHILE IT READS THE
000400* VALIDATED OBSERVATION FILE, THEN CALLS OCNRPT ONCE WITH
000500* THE FINISHED TABLE SO THE REPORT STEP DOES NO RECOMPUTING.
000600*------------------------------------------------------------*
000700 01  REGION-TABLE-SIZE      PIC S9(03) USAGE IS COMP.
000800 01  REGION-TABLE-INDEX     PIC S9(03) USAGE IS COMP.
001200*------------------------------------------------------------*
001300 01  OVERALL-STATISTICS.
001400     05  OA-TOTAL-PIXELS             PIC 9(05).
001500     05  OA-GOOD-PIXELS              PIC 9(05).
001600     05  OA-MEAN-CHLOROPHYLL         PIC 9(03)V9(03).
001700     05  OA-BLOOM-COUNT              PIC 9(05).
001800     05  OA-BLOOM-PERCENTAGE         PIC 9(03)V9(02).
001900     05  OA-HIGH-COUNT               PIC 9(05).
002000     05  OA-MEDIUM-COUNT             PIC 9(05).
002100     05  OA-LOW-COUNT                PIC 9(05).
002200     05  OA-HEALTH-STATUS            PIC X(50).
002300     05  OA-SUMMARY-LINE             PIC X(80).
002400     05  OA-RUN-DATE                 PIC X(10).
002500     05  FILLER                      PIC X(05).
002600*------------------------------------------------------------*
002700 01  REGION-TABLE.
002800     02  REGION-STATS OCCURS 1 TO 200 TIMES
002900                 DEPENDING ON REGION-TABLE-SIZE
003000                 INDEXED BY REGION-INDEX.
003100         05  RS-REGION-NAME              PIC X(20).
003200         05  RS-PIXEL-COUNT              PIC 9(05).
003300         05  RS-CHL-SUM                  PIC 9(07)V9(03).
003400         05  RS-SST-SUM                  PIC 9(07)V9(02).
003500         05  RS-BLOOM-COUNT              PIC 9(05).
003600         05  FILLER                      PIC X(03).
003700*------------------------------------------------------------*
