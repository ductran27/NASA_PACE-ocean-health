000100*================================================================*
000200* PROGRAM NAME:    OCNRPT
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- --------------  --------------------------------
000800* 11/14/90 EDWIN ACKERMAN    CREATED AS THE PRINT STEP FOR
000900*                            PACEJ020, CALLED FROM OCNHLTH.
001000* 07/22/92 EDWIN ACKERMAN    ADDED THE BLOOM PIXEL COLUMN TO
001100*                            THE REGION DETAIL LINE PER THE
001200*                            FISHERIES DESK REQUEST.
001300* 03/09/94 R. OYELARAN       PRODUCTIVITY SECTION NOW SHOWS
001400*                            PERCENT OF GOOD PIXELS, NOT
001500*                            PERCENT OF ALL PIXELS.
001600* 06/03/98 P. ANSALDI        Y2K REVIEW - RUN DATE COMES IN
001700*                            FROM THE CALLER AS A 10 BYTE
001800*                            DISPLAY FIELD.  NO 2-DIGIT YEAR
001900*                            STORAGE HERE.  TICKET Y2K-119.
002000* 01/22/99 P. ANSALDI        PAGE HEADING DATE FIELD WIDENED
002100*                            TO CARRY THE FULL FOUR DIGIT
002200*                            YEAR COMING FROM OCNHLTH.
002300* 05/03/05 L. FENWICK        REWORKED FOR THE PACE SENSOR
002400*                            FEED.  REGION TABLE AND OVERALL
002500*                            STATISTICS NOW ARRIVE READY-MADE
002600*                            FROM OCNHLTH - THIS STEP DOES NO
002700*                            RECOMPUTING.  TICKET PACE-004.
002750* 09/12/07 R. OYELARAN       GRAND TOTAL LINE NOW CROSS-CHECKED
002760*                            AGAINST THE SUM OF THE REGION
002770*                            DETAIL LINES AS THEY PRINT, PER
002780*                            THE FISHERIES DESK AUDIT REQUEST.
002790*                            TICKET PACE-009.
002791* 06/02/08 R. OYELARAN       PRODUCTIVITY SECTION PERCENT NOW
002792*                            SHOWS 0.0 INSTEAD OF BLANKS WHEN
002793*                            OA-GOOD-PIXELS IS ZERO.  SPOTTED
002794*                            DURING A ZERO-PIXEL TEST RUN.
002795* 03/30/10 D. OKONKWO        CONFIRMED THE 55 LINE PAGE DEPTH
002796*                            STILL MATCHES THE FORMS STOCK
002797*                            DOWN IN OPS.  NO CODE CHANGE.
002800*================================================================*
002810* THIS IS THE PRINT STEP FOR THE OCEAN COLOR RATING JOB.  IT IS
002820* CALLED DIRECTLY FROM OCNHLTH (SINCE TICKET PACE-004 DROPPED
002830* THE SEPARATE PRINT STEP) AND DOES NO STATISTICAL WORK OF ITS
002840* OWN - THE REGION TABLE AND OVERALL STATISTICS ARRIVE ALREADY
002850* COMPUTED.  ALL THIS PROGRAM DOES IS LAY THE NUMBERS OUT ON
002860* THE REGIONAL HEALTH REPORT, PAGE BY PAGE, AND MAKE SURE WHAT
002870* PRINTS ON THE GRAND TOTAL LINE REALLY IS THE SUM OF WHAT
002880* PRINTED ON THE DETAIL LINES ABOVE IT.
002890*================================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  OCNRPT.
003100 AUTHOR.  EDWIN ACKERMAN.
003200 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003300 DATE-WRITTEN.  11/14/90.
003400 DATE-COMPILED.
003500 SECURITY.  NON-CONFIDENTIAL.
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800*----------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*----------------------------------------------------------------*
004100 SOURCE-COMPUTER.  IBM-3096.
004200 OBJECT-COMPUTER.  IBM-3096.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*----------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT HEALTH-REPORT-FILE ASSIGN TO HLTHRPT
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS MODE  IS SEQUENTIAL
005100         FILE STATUS  IS HLTHRPT-STATUS.
005200*================================================================*
005300 DATA DIVISION.
005400*----------------------------------------------------------------*
005500 FILE SECTION.
005600*----------------------------------------------------------------*
005700 FD  HEALTH-REPORT-FILE
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS PRINT-RECORD.
006100 01  PRINT-RECORD                     PIC X(132).
006200*----------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*----------------------------------------------------------------*
006500 01  WS-FILE-STATUS-FIELDS.
006600     05  HLTHRPT-STATUS               PIC X(02).
006700         88  HLTHRPT-OK                   VALUE '00'.
006800*----------------------------------------------------------------*
006850* PAGE-DEPTH AND PAGE-NUMBER TRACKING - 55 LINES PER PAGE MATCHES
006860* THE FORMS STOCK IN OPS, CONFIRMED AGAIN ON 03/30/10.
006900 01  PRINTER-CONTROL-FIELDS.
007000     05  WS-LINE-COUNT                PIC 9(03) USAGE COMP
007100                                          VALUE 0.
007200     05  WS-LINES-ON-PAGE             PIC 9(03) USAGE COMP
007300                                          VALUE 55.
007400     05  WS-PAGE-COUNT                PIC 9(03) USAGE COMP
007500                                          VALUE 1.
007600*----------------------------------------------------------------*
007700 01  WS-REGION-PRINT-FIELDS.
007800     05  WS-RPT-MEAN-CHL              PIC 9(03)V9(03).
007900     05  WS-RPT-MEAN-SST              PIC 9(02)V9(02).
008000*----------------------------------------------------------------*
008050* WORK FIELDS FOR 2310-PRINT-ONE-PRODUCTIVITY-LINE - HOLDS
008060* WHICHEVER OF THE THREE PRODUCTIVITY CLASSES IS CURRENTLY
008070* BEING LAID OUT, ONE CALL AT A TIME.
008100 01  WS-PRODUCTIVITY-PRINT-FIELDS.
008200     05  WS-PL-CLASS-NAME             PIC X(08).
008300     05  WS-PL-CLASS-COUNT            PIC S9(05) USAGE COMP.
008400     05  WS-PL-PERCENT                PIC 9(03)V9(01).
008452*----------------------------------------------------------------*
008454* CONTROL-TOTAL CHECK ACCUMULATORS - TICKET PACE-009, R. OYELARAN.
008456* RUN UP WHILE 2100-PRINT-REGION-LINE PRINTS EACH DETAIL LINE,
008458* THEN COMPARED AGAINST THE CALLER'S OVERALL-STATISTICS TOTALS
008460* IN 2200-PRINT-GRAND-TOTALS SO A MISMATCH BETWEEN WHAT PRINTED
008462* AND WHAT OCNHLTH SENT OVER GETS FLAGGED, NOT SWALLOWED.
008464 77  WS-CT-PIXEL-TOTAL                PIC S9(07) USAGE COMP
008466                                         VALUE 0.
008468 77  WS-CT-BLOOM-TOTAL                PIC S9(07) USAGE COMP
008470                                         VALUE 0.
008472*----------------------------------------------------------------*
008600 01  HR-DETAIL-LINE.
008700     05  HR-REGION-NAME               PIC X(20).
008800     05  FILLER                       PIC X(03).
008900     05  HR-MEAN-CHL-GROUP.
009000         10  HR-MEAN-CHL                  PIC ZZ9.999.
009100         10  FILLER                       PIC X(03).
009200     05  FILLER                       PIC X(03).
009300     05  HR-MEAN-SST-GROUP.
009400         10  HR-MEAN-SST                  PIC Z9.99.
009500         10  FILLER                       PIC X(03).
009600     05  FILLER                       PIC X(03).
009700     05  HR-PIXELS-GROUP.
009800         10  HR-PIXELS                    PIC ZZ,ZZ9.
009900         10  FILLER                       PIC X(02).
010000     05  FILLER                       PIC X(03).
010100     05  HR-BLOOM-GROUP.
010200         10  HR-BLOOM-PIX                 PIC ZZ,ZZ9.
010300         10  FILLER                       PIC X(02).
010400     05  FILLER                       PIC X(66).
010500 01  HR-DETAIL-LINE-ALPHA REDEFINES HR-DETAIL-LINE
010600                                     PIC X(132).
010700*----------------------------------------------------------------*
010800 01  HR-PRODUCTIVITY-LINE.
010900     05  HR-PL-CLASS                  PIC X(08).
011000     05  FILLER                       PIC X(02).
011100     05  HR-PL-COUNT                  PIC ZZ,ZZ9.
011200     05  FILLER                       PIC X(02).
011300     05  HR-PL-PERCENT                PIC ZZ9.9.
011400     05  FILLER                       PIC X(01) VALUE '%'.
011500     05  FILLER                       PIC X(108).
011600 01  HR-PRODUCTIVITY-LINE-ALPHA REDEFINES HR-PRODUCTIVITY-LINE
011700                                     PIC X(132).
011800*----------------------------------------------------------------*
011900 01  HR-HEADING-LINE-1.
012000     05  FILLER                       PIC X(40) VALUE SPACE.
012100     05  HR-TITLE                     PIC X(42) VALUE
012200         'NASA PACE OCEAN HEALTH - REGIONAL REPORT'.
012300     05  FILLER                       PIC X(50) VALUE SPACE.
012400 01  HR-HEADING-LINE-1-ALPHA REDEFINES HR-HEADING-LINE-1
012500                                     PIC X(132).
012600*----------------------------------------------------------------*
012700 01  HR-HEADING-LINE-2.
012800     05  FILLER                       PIC X(05) VALUE 'DATE:'.
012900     05  HR-HDR-RUN-DATE              PIC X(10).
013000     05  FILLER                       PIC X(10) VALUE SPACE.
013100     05  FILLER                       PIC X(05) VALUE 'PAGE:'.
013200     05  HR-HDR-PAGE                  PIC ZZ9.
013300     05  FILLER                       PIC X(99) VALUE SPACE.
013400*----------------------------------------------------------------*
013500 01  HR-HEADING-LINE-3.
013600     05  HR-COL-HEADINGS               PIC X(132) VALUE
013700         'REGION NAME                MEAN CHL-A  MEAN SST '
013800-        '  PIXELS    BLOOM PIX'.
013900*----------------------------------------------------------------*
014000 01  HR-FOOTER-LINE-1.
014100     05  FILLER                       PIC X(08) VALUE 'STATUS: '.
014200     05  HR-FTR-STATUS                PIC X(50).
014300     05  FILLER                       PIC X(74) VALUE SPACE.
014400*----------------------------------------------------------------*
014500 01  HR-FOOTER-LINE-2.
014600     05  FILLER                       PIC X(09) VALUE 'SUMMARY: '.
014700     05  HR-FTR-SUMMARY               PIC X(80).
014800     05  FILLER                       PIC X(43) VALUE SPACE.
014900*================================================================*
015000 LINKAGE SECTION.
015100*----------------------------------------------------------------*
015200     COPY PACELNK.
015300*================================================================*
015400 PROCEDURE DIVISION USING REGION-TABLE-SIZE,
015500                          REGION-TABLE-INDEX,
015700                          OVERALL-STATISTICS,
015800                          REGION-TABLE.
015900*----------------------------------------------------------------*
015910* DRIVES THE REPORT - HEADING, THEN ONE DETAIL LINE PER REGION,
015920* THEN GRAND TOTALS, THEN THE PRODUCTIVITY BREAKDOWN AND THE
015930* HEALTH STATUS FOOTER.  ONE CALL FROM OCNHLTH PRINTS THE WHOLE
015940* REPORT, HOWEVER MANY PAGES IT TAKES.
016000 0000-MAIN-PROCESSING.
016100*----------------------------------------------------------------*
016200     PERFORM 1000-OPEN-FILES.
016300     PERFORM 9100-PRINT-HEADING-LINES.
016400     PERFORM 2000-PROCESS-REGION-TABLE.
016500     PERFORM 2200-PRINT-GRAND-TOTALS.
016600     PERFORM 2300-PRINT-PRODUCTIVITY-SECTION.
016700     PERFORM 2400-PRINT-STATUS-FOOTER.
016800     PERFORM 3000-CLOSE-FILES.
016900     GOBACK.
017000*----------------------------------------------------------------*
017010* OPENS THE REPORT FILE AND ZEROES THE PAGE CONTROL FIELDS PLUS
017020* THE CONTROL-TOTAL ACCUMULATORS ADDED UNDER PACE-009 SO EVERY
017030* RUN STARTS THE CROSS-CHECK CLEAN.
017100 1000-OPEN-FILES.
017200*----------------------------------------------------------------*
017300     OPEN OUTPUT HEALTH-REPORT-FILE.
017400     MOVE 0 TO WS-LINE-COUNT.
017500     MOVE 1 TO WS-PAGE-COUNT.
017510     MOVE 0 TO WS-CT-PIXEL-TOTAL.
017520     MOVE 0 TO WS-CT-BLOOM-TOTAL.
017600*----------------------------------------------------------------*
017610* WALKS THE REGION TABLE OCNHLTH BUILT AND PRINTS ONE DETAIL
017620* LINE PER ENTRY, IN WHATEVER ORDER OCNHLTH'S SEARCH FILLED
017630* THE TABLE - FIRST OCCURRENCE IN THE FEED, NOT ALPHABETICAL.
017700 2000-PROCESS-REGION-TABLE.
017800*----------------------------------------------------------------*
017900     SET REGION-INDEX TO 1.
018000     PERFORM 2100-PRINT-REGION-LINE
018100         VARYING REGION-INDEX FROM 1 BY 1
018200         UNTIL REGION-INDEX > REGION-TABLE-SIZE.
018300*----------------------------------------------------------------*
018310* PRINTS ONE REGION'S MEAN CHLOROPHYLL, MEAN SST, PIXEL COUNT
018320* AND BLOOM PIXEL COUNT, AND ADDS THIS REGION'S FIGURES INTO
018330* THE RUNNING CONTROL TOTALS SO 2200-PRINT-GRAND-TOTALS CAN
018340* PROVE THE GRAND TOTAL LINE AGREES WITH WHAT ACTUALLY PRINTED.
018400 2100-PRINT-REGION-LINE.
018500*----------------------------------------------------------------*
018600     IF WS-LINE-COUNT NOT LESS THAN WS-LINES-ON-PAGE
018700         PERFORM 9100-PRINT-HEADING-LINES
018800     END-IF.
018900     COMPUTE WS-RPT-MEAN-CHL ROUNDED =
019000         RS-CHL-SUM(REGION-INDEX) / RS-PIXEL-COUNT(REGION-INDEX).
019100     COMPUTE WS-RPT-MEAN-SST ROUNDED =
019200         RS-SST-SUM(REGION-INDEX) / RS-PIXEL-COUNT(REGION-INDEX).
019300     MOVE SPACE              TO HR-DETAIL-LINE.
019400     MOVE RS-REGION-NAME(REGION-INDEX) TO HR-REGION-NAME.
019500     MOVE WS-RPT-MEAN-CHL    TO HR-MEAN-CHL.
019600     MOVE WS-RPT-MEAN-SST    TO HR-MEAN-SST.
019700     MOVE RS-PIXEL-COUNT(REGION-INDEX) TO HR-PIXELS.
019800     MOVE RS-BLOOM-COUNT(REGION-INDEX) TO HR-BLOOM-PIX.
019810     ADD RS-PIXEL-COUNT(REGION-INDEX) TO WS-CT-PIXEL-TOTAL.
019820     ADD RS-BLOOM-COUNT(REGION-INDEX) TO WS-CT-BLOOM-TOTAL.
019900     PERFORM 9000-PRINT-REPORT-LINE.
020000*----------------------------------------------------------------*
020010* PRINTS THE FLEET-WIDE TOTALS LINE AND, PER TICKET PACE-009,
020020* CHECKS IT AGAINST THE RUNNING TOTALS BUILT AS THE DETAIL
020030* LINES PRINTED.  A MISMATCH MEANS EITHER A REGION GOT DROPPED
020040* ON THE WAY OVER FROM OCNHLTH OR THE TABLE GOT TRUNCATED.
020100 2200-PRINT-GRAND-TOTALS.
020200*----------------------------------------------------------------*
020300     IF WS-LINE-COUNT NOT LESS THAN WS-LINES-ON-PAGE
020400         PERFORM 9100-PRINT-HEADING-LINES
020500     END-IF.
020600     MOVE SPACE                  TO HR-DETAIL-LINE.
020700     MOVE 'TOTALS'               TO HR-REGION-NAME.
020800     MOVE OA-MEAN-CHLOROPHYLL    TO HR-MEAN-CHL.
020900     MOVE SPACE                  TO HR-MEAN-SST-GROUP.
021000     MOVE OA-GOOD-PIXELS         TO HR-PIXELS.
021100     MOVE OA-BLOOM-COUNT         TO HR-BLOOM-PIX.
021150     IF WS-CT-PIXEL-TOTAL NOT = OA-GOOD-PIXELS
021160         DISPLAY 'OCNRPT - CONTROL TOTAL MISMATCH, PIXELS '
021170             'PRINTED ' WS-CT-PIXEL-TOTAL ' VS CALLER '
021180             OA-GOOD-PIXELS
021190     END-IF.
021195     IF WS-CT-BLOOM-TOTAL NOT = OA-BLOOM-COUNT
021196         DISPLAY 'OCNRPT - CONTROL TOTAL MISMATCH, BLOOM PIX '
021197             'PRINTED ' WS-CT-BLOOM-TOTAL ' VS CALLER '
021198             OA-BLOOM-COUNT
021199     END-IF.
021200     PERFORM 9000-PRINT-REPORT-LINE.
021300*----------------------------------------------------------------*
021310* PRINTS THE THREE PRODUCTIVITY CLASS LINES - HIGH, MEDIUM AND
021320* LOW - IN THAT FIXED ORDER REGARDLESS OF WHICH CLASS HAD THE
021330* MOST PIXELS.  COUNTS COME STRAIGHT FROM OCNHLTH'S TALLY.
021400 2300-PRINT-PRODUCTIVITY-SECTION.
021500*----------------------------------------------------------------*
021600     MOVE 'HIGH'                 TO WS-PL-CLASS-NAME.
021700     MOVE OA-HIGH-COUNT          TO WS-PL-CLASS-COUNT.
021800     PERFORM 2310-PRINT-ONE-PRODUCTIVITY-LINE.
021900     MOVE 'MEDIUM'               TO WS-PL-CLASS-NAME.
022000     MOVE OA-MEDIUM-COUNT        TO WS-PL-CLASS-COUNT.
022100     PERFORM 2310-PRINT-ONE-PRODUCTIVITY-LINE.
022200     MOVE 'LOW'                  TO WS-PL-CLASS-NAME.
022300     MOVE OA-LOW-COUNT           TO WS-PL-CLASS-COUNT.
022400     PERFORM 2310-PRINT-ONE-PRODUCTIVITY-LINE.
022500*----------------------------------------------------------------*
022510* SHARED BY ALL THREE PRODUCTIVITY CLASSES - WORKS OUT THE
022520* CLASS'S PERCENT OF GOOD PIXELS (NOT OF ALL PIXELS, PER
022530* R. OYELARAN'S 03/09/94 FIX) AND PRINTS THE LINE.
022600 2310-PRINT-ONE-PRODUCTIVITY-LINE.
022700*----------------------------------------------------------------*
022800     IF WS-LINE-COUNT NOT LESS THAN WS-LINES-ON-PAGE
022900         PERFORM 9100-PRINT-HEADING-LINES
023000     END-IF.
023100     IF OA-GOOD-PIXELS > 0
023200         COMPUTE WS-PL-PERCENT ROUNDED =
023300             (WS-PL-CLASS-COUNT * 100) / OA-GOOD-PIXELS
023400     ELSE
023500         MOVE 0 TO WS-PL-PERCENT
023600     END-IF.
023700     MOVE SPACE              TO HR-PRODUCTIVITY-LINE.
023800     MOVE WS-PL-CLASS-NAME   TO HR-PL-CLASS.
023900     MOVE WS-PL-CLASS-COUNT  TO HR-PL-COUNT.
024000     MOVE WS-PL-PERCENT      TO HR-PL-PERCENT.
024100     MOVE HR-PRODUCTIVITY-LINE TO PRINT-RECORD.
024200     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
024300     ADD 1 TO WS-LINE-COUNT.
024400*----------------------------------------------------------------*
024410* PRINTS THE OVERALL OCEAN HEALTH STATUS LINE AND THE ONE-LINE
024420* SUMMARY OCNHLTH BUILT - THE TWO LINES MOST OPERATORS LOOK AT
024430* FIRST WHEN THEY PULL THIS REPORT OFF THE PRINTER.
024500 2400-PRINT-STATUS-FOOTER.
024600*----------------------------------------------------------------*
024700     IF WS-LINE-COUNT NOT LESS THAN WS-LINES-ON-PAGE - 1
024800         PERFORM 9100-PRINT-HEADING-LINES
024900     END-IF.
025000     MOVE SPACE              TO HR-FOOTER-LINE-1.
025100     MOVE OA-HEALTH-STATUS   TO HR-FTR-STATUS.
025200     MOVE HR-FOOTER-LINE-1   TO PRINT-RECORD.
025300     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
025400     ADD 1 TO WS-LINE-COUNT.
025500     MOVE SPACE              TO HR-FOOTER-LINE-2.
025600     MOVE OA-SUMMARY-LINE    TO HR-FTR-SUMMARY.
025700     MOVE HR-FOOTER-LINE-2   TO PRINT-RECORD.
025800     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
025900     ADD 1 TO WS-LINE-COUNT.
026000*----------------------------------------------------------------*
026010* NOTHING ELSE TO TIDY UP - JUST THE ONE OUTPUT FILE.
026100 3000-CLOSE-FILES.
026200*----------------------------------------------------------------*
026300     CLOSE HEALTH-REPORT-FILE.
026400*----------------------------------------------------------------*
026410* COMMON LINE-WRITE PARAGRAPH FOR THE REGION DETAIL LINE -
026420* EVERYTHING THAT MOVES HR-DETAIL-LINE OUT COMES THROUGH HERE.
026500 9000-PRINT-REPORT-LINE.
026600*----------------------------------------------------------------*
026700     MOVE HR-DETAIL-LINE TO PRINT-RECORD.
026800     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
026900     ADD 1 TO WS-LINE-COUNT.
027000*----------------------------------------------------------------*
027010* NEW PAGE ROUTINE - ADVANCES THE FORMS TO THE TOP OF THE NEXT
027020* PAGE (VIA THE C01 CHANNEL SET UP IN SPECIAL-NAMES ABOVE),
027030* PRINTS THE TITLE, RUN DATE, PAGE NUMBER AND COLUMN HEADINGS,
027040* AND RESETS THE LINE COUNT.  CALLED WHENEVER A SECTION WOULD
027050* OTHERWISE RUN PAST THE BOTTOM OF THE FORM.
027100 9100-PRINT-HEADING-LINES.
027200*----------------------------------------------------------------*
027300     MOVE WS-PAGE-COUNT      TO HR-HDR-PAGE.
027400     MOVE OA-RUN-DATE        TO HR-HDR-RUN-DATE.
027500     MOVE HR-HEADING-LINE-1  TO PRINT-RECORD.
027600     WRITE PRINT-RECORD AFTER ADVANCING TOP-OF-FORM.
027700     MOVE HR-HEADING-LINE-2  TO PRINT-RECORD.
027800     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
027900     MOVE HR-HEADING-LINE-3  TO PRINT-RECORD.
028000     WRITE PRINT-RECORD AFTER ADVANCING 2 LINES.
028100     ADD 1 TO WS-PAGE-COUNT.
028200     MOVE 3 TO WS-LINE-COUNT.
028300*----------------------------------------------------------------*
