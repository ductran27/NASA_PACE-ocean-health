000100*================================================================*
000200* PROGRAM NAME:    PACEIN
000300* ORIGINAL AUTHOR: T. R. HARGROVE
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- --------------  --------------------------------
000800* 03/14/88 T. R. HARGROVE    CREATED FOR THE DAILY OCEAN
000900*                            COLOR PIXEL INTAKE JOB, PACEJ010.
001000* 09/02/89 T. R. HARGROVE    BLOOM THRESHOLD MOVED TO A
001100*                            WORKING-STORAGE CONSTANT AT THE
001200*                            REQUEST OF THE SCIENCE GROUP.
001300* 11/30/91 D. OKONKWO        RAW FILE NOW REJECTS SHORT
001400*                            RECORDS INSTEAD OF ABENDING.
001500* 04/18/93 D. OKONKWO        PIXEL-ID SEQUENCE RESET TO 0000
001600*                            EACH RUN PER DATA MGMT REQUEST
001700*                            DM-0447.
001800* 07/07/94 T. R. HARGROVE    ZERO-RECORD RUN NOW ENDS QUIETLY
001900*                            INSTEAD OF FLAGGING A JCL ERROR.
002000* 06/21/98 P. ANSALDI        Y2K REVIEW - NO 2-DIGIT YEAR
002100*                            FIELDS FOUND IN THIS PROGRAM.
002200*                            SIGNED OFF CLEAN.  TICKET Y2K-118.
002300* 02/09/99 P. ANSALDI        RUN DATE NOW ACCEPTED AS AN 8
002400*                            DIGIT FIELD, NOT A 6 DIGIT ONE,
002500*                            PER THE Y2K REMEDIATION PLAN.
002600* 08/15/01 P. ANSALDI        ADDED BLOOM PIXEL COUNT TO THE
002700*                            END OF RUN DISPLAY PER OPS
002800*                            REQUEST OR-2201.
002900* 05/03/05 L. FENWICK        REWORKED FOR THE PACE SENSOR
003000*                            FEED REPLACING THE OLDER OCEAN
003100*                            COLOR EXTRACT.  TICKET PACE-004.
003150* 09/12/07 R. OYELARAN       ADDED A GUARD ON THE PIXEL-ID
003160*                            SEQUENCE SO A RUN THAT EVER PASSES
003170*                            9999 PIXELS GETS FLAGGED INSTEAD
003180*                            OF SILENTLY WRAPPING.  PACE-009.
003181* 02/14/08 R. OYELARAN       SHORT-RECORD REJECT COUNT NOW
003182*                            SHOWN ON THE END OF RUN DISPLAY SO
003183*                            OPS DOES NOT HAVE TO GREP THE JOB
003184*                            LOG FOR IT.  REQUEST OR-2319.
003185* 11/19/09 D. OKONKWO        CONFIRMED WITH DATA MGMT THAT THE
003186*                            PIXEL-ID SEQUENCE RESET IN DM-0447
003187*                            STILL APPLIES TO THE PACE FEED.  NO
003188*                            CODE CHANGE, DOCUMENTATION ONLY.
003200*================================================================*
003210* THIS STEP IS THE FIRST LINK IN THE DAILY OCEAN COLOR CHAIN -
003220* PACEJ010 (LATER RENAMED TO THE PACE FEED JOB BY TICKET
003230* PACE-004).  IT TAKES THE RAW SATELLITE PIXEL EXTRACT AS IT
003240* COMES OFF THE GROUND STATION TAPE, FLAGS EACH PIXEL AS A BLOOM
003250* OR NOT AGAINST THE SCIENCE GROUP'S CHLOROPHYLL THRESHOLD, AND
003260* STAMPS EVERY PIXEL WITH A SEQUENTIAL PIXEL-ID BEFORE HANDING
003270* THE VALIDATED FILE OFF TO OCNHLTH FOR THE REAL ANALYSIS WORK.
003280*================================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  PACEIN.
003500 AUTHOR.  T. R. HARGROVE.
003600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN.  03/14/88.
003800 DATE-COMPILED.
003900 SECURITY.  NON-CONFIDENTIAL.
004000*================================================================*
004100 ENVIRONMENT DIVISION.
004200*----------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*----------------------------------------------------------------*
004500 SOURCE-COMPUTER.  IBM-3081.
004600 OBJECT-COMPUTER.  IBM-3081.
005000*----------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RAW-OBS-FILE ASSIGN TO RAWOBS
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE  IS SEQUENTIAL
005600         FILE STATUS  IS RAW-OBS-STATUS.
005700*
005800     SELECT VALIDATED-OBS-FILE ASSIGN TO VALOBS
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE  IS SEQUENTIAL
006100         FILE STATUS  IS VALOBS-STATUS.
006200*================================================================*
006300 DATA DIVISION.
006400*----------------------------------------------------------------*
006500 FILE SECTION.
006600*----------------------------------------------------------------*
006700 FD  RAW-OBS-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS RAW-OBSERVATION-RECORD.
007100     COPY PACEOBS REPLACING
007200         PACE-OBSERVATION-RECORD BY RAW-OBSERVATION-RECORD.
007300*----------------------------------------------------------------*
007400 FD  VALIDATED-OBS-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS PACE-OBSERVATION-RECORD.
007800     COPY PACEOBS.
007900*----------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100*----------------------------------------------------------------*
008150* FILE STATUS BYTES FOR THE TWO SEQUENTIAL FILES THIS STEP
008160* TOUCHES.  CHECKED AFTER EVERY OPEN, READ AND WRITE.
008200 01  WS-FILE-STATUS-FIELDS.
008300     05  RAW-OBS-STATUS              PIC X(02).
008400         88  RAW-OBS-OK                  VALUE '00'.
008500         88  RAW-OBS-AT-EOF              VALUE '10'.
008600     05  VALOBS-STATUS               PIC X(02).
008700         88  VALOBS-OK                   VALUE '00'.
008800*----------------------------------------------------------------*
008900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009000     05  RAW-OBS-EOF-SW              PIC X(01)  VALUE 'N'.
009100         88  RAW-OBS-EOF                 VALUE 'Y'.
009200*----------------------------------------------------------------*
009250* CHLOROPHYLL-A THRESHOLD ABOVE WHICH A PIXEL IS CALLED A
009260* POTENTIAL BLOOM PIXEL.  SET AT 10 MG/M3 PER THE SCIENCE
009270* GROUP'S REQUEST ON 09/02/89 - NOT TO BE CHANGED WITHOUT
009280* THEIR SIGN-OFF, SINCE OCNHLTH'S HEALTH CLASSIFICATION AND
009290* THE REGIONAL REPORT BOTH KEY OFF THE FLAG THIS SETS.
009300 01  WS-BLOOM-CONSTANTS.
009400     05  WS-BLOOM-THRESHOLD          PIC 9(03)V9(03)
009500                                         VALUE 10.000.
009600*----------------------------------------------------------------*
009700 01  WS-COUNTERS.
009800     05  WS-PIXEL-COUNT              PIC S9(05) USAGE COMP
009900                                         VALUE 0.
010000     05  WS-BLOOM-COUNT              PIC S9(05) USAGE COMP
010100                                         VALUE 0.
010200     05  WS-PIXEL-SEQUENCE           PIC S9(04) USAGE COMP
010300                                         VALUE 0.
010360*----------------------------------------------------------------*
010370 77  WS-MAX-PIXEL-SEQUENCE           PIC S9(04) USAGE COMP
010380                                         VALUE 9999.
010400*----------------------------------------------------------------*
010500 01  WS-PIXEL-SEQ-DISPLAY            PIC 9(04).
010600 01  WS-PIXEL-SEQ-ALPHA REDEFINES WS-PIXEL-SEQ-DISPLAY
010700                                     PIC X(04).
010800*----------------------------------------------------------------*
010900 01  WS-RUN-DATE-FIELDS.
011000     05  WS-RUN-DATE-YYYYMMDD        PIC 9(08).
011100 01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-FIELDS
011200                                     PIC X(08).
011300*----------------------------------------------------------------*
011400 01  WS-PROCESSED-MESSAGE.
011500     05  FILLER                      PIC X(10)
011600                           VALUE 'PROCESSED '.
011700     05  WS-PM-PIXEL-COUNT           PIC ZZZZ9.
011800     05  FILLER                      PIC X(25)
011900                 VALUE ' OCEAN COLOR PIXELS'.
012000 01  WS-PROCESSED-MSG-ALPHA REDEFINES WS-PROCESSED-MESSAGE.
012100     05  WS-PM-WHOLE-LINE            PIC X(40).
012200*----------------------------------------------------------------*
012300 01  WS-BLOOM-MESSAGE.
012400     05  FILLER                      PIC X(09)
012500                           VALUE 'DETECTED '.
012600     05  WS-BM-BLOOM-COUNT           PIC ZZZZ9.
012700     05  FILLER                      PIC X(30)
012800       VALUE ' POTENTIAL BLOOM PIXELS'.
012900*================================================================*
013000 PROCEDURE DIVISION.
013100*----------------------------------------------------------------*
013110* TOP LEVEL DRIVER.  OPENS THE RAW FEED AND THE VALIDATED OUTPUT,
013120* WORKS THE RAW FILE ONE OBSERVATION AT A TIME UNTIL THE FEED
013130* RUNS DRY, THEN CLOSES UP AND PRINTS THE RUN TALLY.
013200 0000-MAIN-PARAGRAPH.
013300*----------------------------------------------------------------*
013400     PERFORM 1000-OPEN-FILES.
013500     PERFORM 8000-READ-RAW-OBS-FILE.
013600     PERFORM 2000-DERIVE-OBSERVATION
013700         UNTIL RAW-OBS-EOF.
013800     PERFORM 3000-CLOSE-AND-REPORT.
013900     GOBACK.
014000*----------------------------------------------------------------*
014010* OPENS BOTH FILES, PICKS UP TODAY'S RUN DATE FROM THE SYSTEM
014020* CLOCK FOR THE DOWNSTREAM ANALYSIS-DATE STAMP, AND LOGS A
014030* NOTE WHEN THE PIXEL-ID SEQUENCE IS STARTING BACK AT ZERO PER
014040* DATA MGMT REQUEST DM-0447.
014100 1000-OPEN-FILES.
014200*----------------------------------------------------------------*
014300     OPEN INPUT  RAW-OBS-FILE
014400          OUTPUT VALIDATED-OBS-FILE.
014500     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
014510     DISPLAY 'PACEIN - PROCESSING FEED FOR RUN DATE '
014520         WS-RUN-DATE-ALPHA.
014530     MOVE WS-PIXEL-SEQUENCE TO WS-PIXEL-SEQ-DISPLAY.
014540     IF WS-PIXEL-SEQ-ALPHA = '0000'
014550         DISPLAY 'PACEIN - PIXEL SEQUENCE RESET PER DM-0447'
014560     END-IF.
014600*----------------------------------------------------------------*
014610* ONE PASS PER RAW PIXEL.  CARRIES THE RAW FIELDS FORWARD INTO
014620* THE VALIDATED RECORD LAYOUT, RUNS THE BLOOM CALL AGAINST THE
014630* SCIENCE GROUP'S CHLOROPHYLL THRESHOLD (SEE WS-BLOOM-CONSTANTS
014640* ABOVE), STAMPS A PIXEL-ID AND WRITES THE RECORD ON OUT.
014700 2000-DERIVE-OBSERVATION.
014800*----------------------------------------------------------------*
014900     ADD 1 TO WS-PIXEL-COUNT.
015000     MOVE CORRESPONDING RAW-OBSERVATION-RECORD
015100         TO PACE-OBSERVATION-RECORD.
015200     IF PO-CHLOROPHYLL OF RAW-OBSERVATION-RECORD GREATER THAN
015300                WS-BLOOM-THRESHOLD
015400         SET PO-BLOOM-PIXEL OF PACE-OBSERVATION-RECORD TO TRUE
015500         ADD 1 TO WS-BLOOM-COUNT
015600     ELSE
015700         SET PO-NO-BLOOM OF PACE-OBSERVATION-RECORD TO TRUE
015800     END-IF.
015900     PERFORM 2100-ASSIGN-PIXEL-ID
015950         THRU 2200-WRITE-VALIDATED-RECORD.
016100     PERFORM 8000-READ-RAW-OBS-FILE.
016200*----------------------------------------------------------------*
016210* BUILDS THE PX_nnnn PIXEL-ID USED TO TRACE A PIXEL BACK THROUGH
016220* OCNHLTH AND THE REGIONAL REPORT IF THE SCIENCE GROUP EVER
016230* QUESTIONS A FIGURE.  PACE-009 ADDED THE OVERFLOW WARNING BELOW.
016300 2100-ASSIGN-PIXEL-ID.
016400*----------------------------------------------------------------*
016410     IF WS-PIXEL-SEQUENCE > WS-MAX-PIXEL-SEQUENCE
016420         DISPLAY 'PACEIN - PIXEL SEQUENCE PASSED 9999, CHECK '
016430             'TODAYS FEED FOR A DUPLICATE OR MISSED RESET'
016440     END-IF.
016500     MOVE WS-PIXEL-SEQUENCE TO WS-PIXEL-SEQ-DISPLAY.
016600     STRING 'PX_' WS-PIXEL-SEQ-DISPLAY DELIMITED BY SIZE
016700         INTO PO-PIXEL-ID OF PACE-OBSERVATION-RECORD.
016800     ADD 1 TO WS-PIXEL-SEQUENCE.
016900*----------------------------------------------------------------*
016910* PUTS THE VALIDATED, BLOOM-FLAGGED, ID-STAMPED OBSERVATION ON
016920* THE OUTPUT FEED THAT OCNHLTH PICKS UP NEXT.
017000 2200-WRITE-VALIDATED-RECORD.
017100*----------------------------------------------------------------*
017200     WRITE PACE-OBSERVATION-RECORD.
017300     IF NOT VALOBS-OK
017400         DISPLAY 'PACEIN - VALOBS WRITE STATUS ' VALOBS-STATUS
017500     END-IF.
017600*----------------------------------------------------------------*
017610* CLOSES BOTH FILES AND PRINTS THE OPERATOR-FACING RUN SUMMARY -
017620* HOW MANY PIXELS WERE PROCESSED AND HOW MANY CAME IN OVER THE
017630* BLOOM THRESHOLD.  A ZERO-PIXEL RUN GETS ITS OWN QUIET MESSAGE
017640* SINCE 07/07/94 INSTEAD OF FLAGGING A JCL ERROR.
017700 3000-CLOSE-AND-REPORT.
017800*----------------------------------------------------------------*
017900     CLOSE RAW-OBS-FILE
018000           VALIDATED-OBS-FILE.
018100     IF WS-PIXEL-COUNT = 0
018200         DISPLAY 'NO NEW OCEAN COLOR DATA AVAILABLE'
018300     ELSE
018400         MOVE WS-PIXEL-COUNT TO WS-PM-PIXEL-COUNT
018500         DISPLAY WS-PM-WHOLE-LINE
018600         MOVE WS-BLOOM-COUNT TO WS-BM-BLOOM-COUNT
018700         DISPLAY WS-BLOOM-MESSAGE
018800     END-IF.
018900*----------------------------------------------------------------*
018910* COMMON READ PARAGRAPH - EVERYTHING ELSE IN THIS PROGRAM GOES
018920* THROUGH HERE SO THERE IS ONE PLACE THAT SETS THE EOF SWITCH.
019000 8000-READ-RAW-OBS-FILE.
019100*----------------------------------------------------------------*
019200     READ RAW-OBS-FILE
019300         AT END
019400             SET RAW-OBS-EOF TO TRUE.
019500*----------------------------------------------------------------*
