000100*================================================================*
000200* PROGRAM NAME:    OCNHLTH
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- --------------  --------------------------------
000800* 10/02/90 ED ACKERMAN       CREATED FOR THE OCEAN COLOR
000900*                            RATING JOB, PACEJ020, TO REPLACE
001000*                            THE MANUAL CHLOROPHYLL REVIEW.
001100* 05/19/92 ED ACKERMAN       ADDED PER-REGION BLOOM ZONE
001200*                            DETECTION REQUESTED BY THE
001300*                            FISHERIES DESK.
001400* 02/11/94 R. OYELARAN       STANDARD DEVIATION NOW USES THE
001500*                            N-1 SAMPLE DIVISOR TO MATCH THE
001600*                            SCIENCE GROUP'S SPREADSHEET.
001700* 06/03/98 P. ANSALDI        Y2K REVIEW - RUN DATE ACCEPTED
001800*                            AS AN 8 DIGIT FIELD.  TICKET
001900*                            Y2K-119.  SIGNED OFF CLEAN.
002000* 01/22/99 P. ANSALDI        ANALYSIS-DATE STAMP ON THE
002100*                            RESULTS FILE NOW CARRIES A FULL
002200*                            FOUR DIGIT YEAR.
002300* 08/15/01 P. ANSALDI        ADDED PRODUCTIVITY CLASS COUNTS
002400*                            TO THE RESULTS FILE PER OPS
002500*                            REQUEST OR-2201.
002600* 05/03/05 L. FENWICK        REWORKED FOR THE PACE SENSOR
002700*                            FEED.  NOW CALLS OCNRPT DIRECTLY
002800*                            INSTEAD OF HANDING OFF TO A
002900*                            SEPARATE PRINT STEP.  TICKET
003000*                            PACE-004.
003050* 09/12/07 R. OYELARAN       NEW REGION NAMES ARE NOW CHECKED
003060*                            AGAINST THE 200 ENTRY LIMIT ON
003070*                            REGION-TABLE BEFORE THEY ARE ADDED
003080*                            SO A BUSY FEED CANNOT OVERRUN THE
003090*                            TABLE PACELNK SENDS TO OCNRPT.
003095*                            TICKET PACE-009.
003096* 04/21/08 R. OYELARAN       CONFIRMED WITH THE FISHERIES DESK
003097*                            THAT 200 REGIONS IS STILL WELL
003098*                            ABOVE ANYTHING THE FEED HAS EVER
003099*                            SENT.  NO LIMIT CHANGE NEEDED.
003100*================================================================*
003105* THIS STEP IS THE HEART OF THE OCEAN COLOR RATING JOB.  IT READS
003110* THE VALIDATED PIXEL FEED PACEIN BUILT, ROLLS THE WHOLE RUN UP
003115* INTO FLEET-WIDE CHLOROPHYLL AND SST STATISTICS, BREAKS THOSE
003120* SAME FIGURES OUT REGION BY REGION AND PRODUCTIVITY CLASS BY
003125* PRODUCTIVITY CLASS, CLASSIFIES TODAY'S OVERALL OCEAN HEALTH,
003130* WRITES THE WHOLE MESS TO THE ANALYSIS RESULTS FILE FOR
003135* DOWNSTREAM PICKUP, AND CALLS OCNRPT TO LAY IT ALL OUT ON THE
003140* REGIONAL HEALTH REPORT.
003145*================================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  OCNHLTH.
003400 AUTHOR.  ED ACKERMAN.
003500 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003600 DATE-WRITTEN.  10/02/90.
003700 DATE-COMPILED.
003800 SECURITY.  NON-CONFIDENTIAL.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100*----------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*----------------------------------------------------------------*
004400 SOURCE-COMPUTER.  IBM-3096.
004500 OBJECT-COMPUTER.  IBM-3096.
004800*----------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT VALIDATED-OBS-FILE ASSIGN TO VALOBS
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE  IS SEQUENTIAL
005400         FILE STATUS  IS VALOBS-STATUS.
005500*
005600     SELECT ANALYSIS-RESULTS-FILE ASSIGN TO ANLRES
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE  IS SEQUENTIAL
005900         FILE STATUS  IS ANLRES-STATUS.
006000*================================================================*
006100 DATA DIVISION.
006200*----------------------------------------------------------------*
006300 FILE SECTION.
006400*----------------------------------------------------------------*
006500 FD  VALIDATED-OBS-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS PACE-OBSERVATION-RECORD.
006900     COPY PACEOBS.
007000*----------------------------------------------------------------*
007100 FD  ANALYSIS-RESULTS-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS ANALYSIS-RESULT-RECORD.
007450* LABEL/VALUE FORMAT - ONE RECORD PER RESULT FIGURE SO ANY
007460* DOWNSTREAM JOB CAN PULL OUT JUST THE LABELS IT NEEDS WITHOUT
007470* KNOWING A FIXED COLUMN LAYOUT.  AR-VALUE IS DEPOSITED INTO BY
007480* REFERENCE MODIFICATION IN THE 5xxx PARAGRAPHS BELOW.
007500 01  ANALYSIS-RESULT-RECORD.
007600     05  AR-LABEL                    PIC X(30).
007700     05  AR-VALUE                    PIC X(80).
007800*----------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000*----------------------------------------------------------------*
008100     COPY PACELNK.
008150* PACELNK ALSO CARRIES THE LINKAGE LAYOUT OCNRPT EXPECTS ON THE
008160* CALL IN 6000-CALL-REPORT-BUILDER - REGION-TABLE-SIZE, THE
008170* REGION TABLE ITSELF, AND OVERALL-STATISTICS.  KEPT IN ONE
008180* COPYBOOK SO THE TWO PROGRAMS CANNOT DRIFT OUT OF STEP.
008200*----------------------------------------------------------------*
008250* FILE STATUS BYTES FOR THE VALIDATED FEED AND THE RESULTS
008260* FILE - CHECKED ON EVERY OPEN AND EVERY WRITE.
008300 01  WS-FILE-STATUS-FIELDS.
008400     05  VALOBS-STATUS               PIC X(02).
008500         88  VALOBS-OK                   VALUE '00'.
008600         88  VALOBS-AT-EOF                VALUE '10'.
008700     05  ANLRES-STATUS                PIC X(02).
008800         88  ANLRES-OK                    VALUE '00'.
008900*----------------------------------------------------------------*
008950* EOF SWITCH FOR THE VALIDATED FEED - SET BY 8000-READ-VALIDATED-
008960* OBS, TESTED BY THE PERFORM-UNTIL IN 0000-MAIN-PROCESSING.
009000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009100     05  VALOBS-EOF-SW                PIC X(01) VALUE 'N'.
009200         88  VALOBS-EOF                     VALUE 'Y'.
009300*----------------------------------------------------------------*
009350 77  WS-MAX-REGION-COUNT              PIC S9(03) USAGE COMP
009360                                         VALUE 200.
009370*----------------------------------------------------------------*
009380* FLEET-WIDE PIXEL COUNTS FOR THE RUN - TOTAL OFF THE FEED,
009390* GOOD QUALITY ONLY, AND HOW MANY OF THOSE CAME IN OVER THE
009395* BLOOM THRESHOLD PACEIN FLAGGED.
009400 01  WS-FLEET-COUNTERS.
009500     05  WS-TOTAL-PIXELS              PIC S9(05) USAGE COMP
009600                                          VALUE 0.
009700     05  WS-GOOD-PIXELS                PIC S9(05) USAGE COMP
009800                                          VALUE 0.
009900     05  WS-BLOOM-COUNT                PIC S9(05) USAGE COMP
010000                                          VALUE 0.
010100*----------------------------------------------------------------*
010150* RUNNING SUMS AND MIN/MAX TRACKERS FOR THE FLEET-WIDE MEANS,
010160* PLUS THE SUM-OF-SQUARES NEEDED FOR THE STANDARD DEVIATION
010170* FORMULA IN 4200-COMPUTE-STD-DEVIATION.
010200 01  WS-FLEET-ACCUMULATORS.
010300     05  WS-CHL-SUM                   PIC S9(08)V9(03) USAGE COMP
010400                                          VALUE 0.
010500     05  WS-CHL-SUM-SQ                PIC S9(11)V9(03) USAGE COMP
010600                                          VALUE 0.
010700     05  WS-CHL-SQUARE                PIC S9(06)V9(06) USAGE COMP
010800                                          VALUE 0.
010900     05  WS-CHL-MIN                   PIC 9(03)V9(03).
011000     05  WS-CHL-MAX                   PIC 9(03)V9(03).
011100     05  WS-SST-SUM                   PIC S9(07)V9(02) USAGE COMP
011200                                          VALUE 0.
011300     05  WS-SST-MIN                   PIC 9(02)V9(02).
011400     05  WS-SST-MAX                   PIC 9(02)V9(02).
011500     05  WS-LON-MIN                   PIC S9(03)V9(04).
011600     05  WS-LON-MAX                   PIC S9(03)V9(04).
011700     05  WS-LAT-MIN                   PIC S9(02)V9(04).
011800     05  WS-LAT-MAX                   PIC S9(02)V9(04).
011900     05  WS-MEAN-SST                  PIC 9(02)V9(02).
012000     05  WS-MEDIAN-CHLOROPHYLL        PIC 9(03)V9(03).
012100     05  WS-STD-CHLOROPHYLL           PIC 9(03)V9(03).
012200*----------------------------------------------------------------*
012250* HOLDS EVERY GOOD PIXEL'S CHLOROPHYLL VALUE FOR THE RUN SO THE
012260* MEDIAN CAN BE SORTED OUT.  SIZED TO THE WORST CASE A DAILY
012270* FEED HAS EVER SENT - SEE WS-MAX-REGION-COUNT ABOVE FOR THE
012280* SAME KIND OF LIMIT ON THE REGION TABLE.
012300 01  WS-CHL-VALUE-TABLE.
012400     05  WS-CHL-VALUE OCCURS 1 TO 9999 TIMES
012500                 DEPENDING ON WS-GOOD-PIXELS
012600                 INDEXED BY WS-CHL-INDEX
012700                                     PIC 9(03)V9(03).
012800*----------------------------------------------------------------*
012900 01  WS-MEDIAN-WORK-FIELDS.
013000     05  WS-MEDIAN-INDEX              PIC S9(05) USAGE COMP.
013100     05  WS-HALF                      PIC S9(05) USAGE COMP.
013200     05  WS-REMAINDER                 PIC S9(05) USAGE COMP.
013300     05  WS-SORT-PASS                 PIC S9(05) USAGE COMP.
013400     05  WS-SORT-I                    PIC S9(05) USAGE COMP.
013500     05  WS-SORT-TEMP                 PIC 9(03)V9(03).
013600*----------------------------------------------------------------*
013650* WORK FIELDS FOR THE STANDARD DEVIATION AND ITS NEWTON'S
013660* METHOD SQUARE ROOT - SEE 4200 AND 4210 BELOW.
013700 01  WS-STD-DEV-WORK-FIELDS.
013800     05  WS-VARIANCE                  PIC S9(07)V9(06) USAGE COMP
013900                                          VALUE 0.
014000     05  WS-SQRT-X                    PIC S9(07)V9(06) USAGE COMP
014100                                          VALUE 0.
014200     05  WS-SQRT-ITERATION            PIC S9(02) USAGE COMP.
014300*----------------------------------------------------------------*
014350* THE OCEAN HEALTH KEYWORD AND THE WORK FIELDS USED TO BUILD
014360* THE ONE-LINE SUMMARY AROUND IT IN 4950-BUILD-SUMMARY-LINE.
014400 01  WS-HEALTH-CLASSIFICATION.
014500     05  WS-HEALTH-KEYWORD            PIC X(20).
014600     05  WS-HEALTH-KEYWORD-LEN        PIC S9(02) USAGE COMP.
014700     05  WS-SUMMARY-CHL                PIC ZZ9.99.
014800     05  WS-BLOOM-COUNT-EDIT           PIC ZZZZ9.
014900     05  WS-SUMMARY-PTR                PIC S9(03) USAGE COMP.
015000*----------------------------------------------------------------*
015050* TODAY'S DATE AND TIME OFF THE SYSTEM CLOCK, REDEFINED SO THE
015060* YEAR/MONTH/DAY AND HOUR/MINUTE/SECOND PARTS CAN BE PULLED OUT
015070* SEPARATELY FOR 1100-BUILD-ANALYSIS-DATE.
015100 01  WS-RUN-DATE-FIELDS.
015200     05  WS-RUN-DATE-YYYYMMDD          PIC 9(08).
015300 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-FIELDS.
015400     05  WS-RD-YEAR                    PIC 9(04).
015500     05  WS-RD-MONTH                   PIC 9(02).
015600     05  WS-RD-DAY                     PIC 9(02).
015700*----------------------------------------------------------------*
015800 01  WS-RUN-TIME-FIELDS.
015900     05  WS-RUN-TIME-HHMMSSHH          PIC 9(08).
016000 01  WS-RUN-TIME-GROUP REDEFINES WS-RUN-TIME-FIELDS.
016100     05  WS-RT-HOUR                    PIC 9(02).
016200     05  WS-RT-MINUTE                  PIC 9(02).
016300     05  WS-RT-SECOND                  PIC 9(02).
016400     05  WS-RT-HUNDREDTHS              PIC 9(02).
016500*----------------------------------------------------------------*
016600 01  WS-ANALYSIS-DATE-DISPLAY          PIC X(19).
016700 01  WS-ANALYSIS-DATE-ALPHA REDEFINES WS-ANALYSIS-DATE-DISPLAY.
016710     05  WS-AD-DATE-PART               PIC X(10).
016720     05  WS-AD-TIME-PART               PIC X(09).
016900*----------------------------------------------------------------*
016950* WORK FIELDS FOR 5310-WRITE-ONE-REGION-STAT'S PER-REGION MEAN
016960* CHLOROPHYLL AND MEAN SST, COMPUTED FRESH FOR EACH REGION.
017000 01  WS-REGION-PRINT-FIELDS.
017100     05  WS-REGION-MEAN-CHL            PIC 9(03)V9(03).
017200     05  WS-REGION-MEAN-SST            PIC 9(02)V9(02).
017300*================================================================*
017400 PROCEDURE DIVISION.
017500*----------------------------------------------------------------*
017510* TOP LEVEL DRIVER FOR THE WHOLE RATING RUN.  NOTE THE ORDER -
017520* FLEET STATISTICS HAVE TO BE COMPUTED BEFORE THE HEALTH CALL
017530* AND THE SUMMARY LINE BUILD, SINCE BOTH KEY OFF THE MEAN
017540* CHLOROPHYLL AND BLOOM PERCENTAGE FIGURED IN 4000.
017600 0000-MAIN-PROCESSING.
017700*----------------------------------------------------------------*
017800     PERFORM 1000-OPEN-FILES.
017900     PERFORM 8000-READ-VALIDATED-OBS.
018000     PERFORM 2000-PROCESS-OBSERVATION
018100         UNTIL VALOBS-EOF.
018200     PERFORM 4000-COMPUTE-FLEET-STATISTICS.
018300     PERFORM 4900-CLASSIFY-OCEAN-HEALTH.
018400     PERFORM 4950-BUILD-SUMMARY-LINE.
018500     PERFORM 5000-WRITE-ANALYSIS-RESULTS.
018600     PERFORM 6000-CALL-REPORT-BUILDER.
018700     PERFORM 7000-CLOSE-FILES.
018800     GOBACK.
018900*----------------------------------------------------------------*
018910* OPENS BOTH FILES, ZEROES THE REGION TABLE AND EVERY FLEET
018920* ACCUMULATOR FOR THE RUN, AND STAMPS THE ANALYSIS DATE THAT
018930* GOES ON THE RESULTS FILE AND THE REPORT HEADING.
019000 1000-OPEN-FILES.
019100*----------------------------------------------------------------*
019200     OPEN INPUT  VALIDATED-OBS-FILE
019300          OUTPUT ANALYSIS-RESULTS-FILE.
019400     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
019500     ACCEPT WS-RUN-TIME-HHMMSSHH FROM TIME.
019600     MOVE 0 TO REGION-TABLE-SIZE.
019601     MOVE 0 TO OA-HIGH-COUNT.
019602     MOVE 0 TO OA-MEDIUM-COUNT.
019603     MOVE 0 TO OA-LOW-COUNT.
019604     MOVE 0 TO WS-CHL-MIN.
019605     MOVE 0 TO WS-CHL-MAX.
019606     MOVE 0 TO WS-SST-MIN.
019607     MOVE 0 TO WS-SST-MAX.
019608     MOVE 0 TO WS-LON-MIN.
019609     MOVE 0 TO WS-LON-MAX.
019610     MOVE 0 TO WS-LAT-MIN.
019611     MOVE 0 TO WS-LAT-MAX.
019700     PERFORM 1100-BUILD-ANALYSIS-DATE.
019800*----------------------------------------------------------------*
019810* BUILDS THE YYYY-MM-DD HH:MM:SS STAMP THAT GOES OUT WITH THE
019820* ANALYSIS-DATE LABEL ON THE RESULTS FILE.  WIDENED TO A FULL
019830* FOUR DIGIT YEAR ON 01/22/99 UNDER THE Y2K REMEDIATION PLAN.
019900 1100-BUILD-ANALYSIS-DATE.
020000*----------------------------------------------------------------*
020100     STRING WS-RD-YEAR        DELIMITED BY SIZE
020200            '-'               DELIMITED BY SIZE
020300            WS-RD-MONTH       DELIMITED BY SIZE
020400            '-'               DELIMITED BY SIZE
020500            WS-RD-DAY         DELIMITED BY SIZE
020600            ' '               DELIMITED BY SIZE
020700            WS-RT-HOUR        DELIMITED BY SIZE
020800            ':'               DELIMITED BY SIZE
020900            WS-RT-MINUTE      DELIMITED BY SIZE
021000            ':'               DELIMITED BY SIZE
021100            WS-RT-SECOND      DELIMITED BY SIZE
021200         INTO WS-ANALYSIS-DATE-DISPLAY.
021300*----------------------------------------------------------------*
021310* ONE PASS PER VALIDATED PIXEL.  WS-TOTAL-PIXELS COUNTS EVERY
021320* PIXEL THAT CAME OFF THE FEED, GOOD OR BAD, BUT ONLY THE GOOD
021330* QUALITY ONES GET ROLLED INTO THE STATISTICS BELOW.
021400 2000-PROCESS-OBSERVATION.
021500*----------------------------------------------------------------*
021600     ADD 1 TO WS-TOTAL-PIXELS.
021700     IF PO-QUALITY-GOOD
021800         PERFORM 2100-ACCUMULATE-GOOD-OBSERVATION
021900     END-IF.
022000     PERFORM 8000-READ-VALIDATED-OBS.
022100*----------------------------------------------------------------*
022110* RUNS UP THE FLEET-WIDE CHLOROPHYLL AND SST SUMS, TRACKS THE
022120* MIN/MAX FOR CHLOROPHYLL, SST, LONGITUDE AND LATITUDE, STASHES
022130* THE CHLOROPHYLL VALUE FOR THE MEDIAN SORT LATER, AND ROLLS
022140* THIS PIXEL INTO ITS REGION AND PRODUCTIVITY CLASS TOTALS.
022200 2100-ACCUMULATE-GOOD-OBSERVATION.
022300*----------------------------------------------------------------*
022400     ADD 1 TO WS-GOOD-PIXELS.
022500     ADD PO-CHLOROPHYLL TO WS-CHL-SUM.
022600     COMPUTE WS-CHL-SQUARE = PO-CHLOROPHYLL * PO-CHLOROPHYLL.
022700     ADD WS-CHL-SQUARE TO WS-CHL-SUM-SQ.
022800     ADD PO-SST TO WS-SST-SUM.
022900     MOVE PO-CHLOROPHYLL TO WS-CHL-VALUE(WS-GOOD-PIXELS).
023000     IF WS-GOOD-PIXELS = 1
023100         MOVE PO-CHLOROPHYLL        TO WS-CHL-MIN
023200         MOVE PO-CHLOROPHYLL        TO WS-CHL-MAX
023300         MOVE PO-SST                TO WS-SST-MIN
023400         MOVE PO-SST                TO WS-SST-MAX
023500         MOVE PO-LONGITUDE          TO WS-LON-MIN
023600         MOVE PO-LONGITUDE          TO WS-LON-MAX
023700         MOVE PO-LATITUDE           TO WS-LAT-MIN
023800         MOVE PO-LATITUDE           TO WS-LAT-MAX
023900     ELSE
024000         IF PO-CHLOROPHYLL < WS-CHL-MIN
024100             MOVE PO-CHLOROPHYLL    TO WS-CHL-MIN
024200         END-IF
024300         IF PO-CHLOROPHYLL > WS-CHL-MAX
024400             MOVE PO-CHLOROPHYLL    TO WS-CHL-MAX
024500         END-IF
024600         IF PO-SST < WS-SST-MIN
024700             MOVE PO-SST            TO WS-SST-MIN
024800         END-IF
024900         IF PO-SST > WS-SST-MAX
025000             MOVE PO-SST            TO WS-SST-MAX
025100         END-IF
025200         IF PO-LONGITUDE < WS-LON-MIN
025300             MOVE PO-LONGITUDE      TO WS-LON-MIN
025400         END-IF
025500         IF PO-LONGITUDE > WS-LON-MAX
025600             MOVE PO-LONGITUDE      TO WS-LON-MAX
025700         END-IF
025800         IF PO-LATITUDE < WS-LAT-MIN
025900             MOVE PO-LATITUDE       TO WS-LAT-MIN
026000         END-IF
026100         IF PO-LATITUDE > WS-LAT-MAX
026200             MOVE PO-LATITUDE       TO WS-LAT-MAX
026300         END-IF
026400     END-IF.
026500     IF PO-BLOOM-PIXEL
026600         ADD 1 TO WS-BLOOM-COUNT
026700     END-IF.
026800     PERFORM 2110-ACCUMULATE-REGION-TOTALS.
026900     PERFORM 2120-ACCUMULATE-PRODUCTIVITY-TOTALS.
027000*----------------------------------------------------------------*
027010* LOOKS THE PIXEL'S REGION UP IN REGION-STATS.  FIRST TIME A
027020* REGION NAME IS SEEN THIS RUN, A NEW TABLE ENTRY GETS ADDED;
027030* AFTER THAT, THE EXISTING ENTRY JUST GETS UPDATED.
027100 2110-ACCUMULATE-REGION-TOTALS.
027200*----------------------------------------------------------------*
027300     SET REGION-INDEX TO 1.
027400     SEARCH REGION-STATS
027500         AT END
027600             PERFORM 2111-ADD-NEW-REGION
027700         WHEN RS-REGION-NAME(REGION-INDEX) = PO-REGION-NAME
027800             PERFORM 2112-UPDATE-REGION-TOTALS.
027900*----------------------------------------------------------------*
028000 2111-ADD-NEW-REGION.
028100*----------------------------------------------------------------*
028150     IF REGION-TABLE-SIZE NOT LESS THAN WS-MAX-REGION-COUNT
028160         DISPLAY 'OCNHLTH - REGION TABLE FULL AT 200, DROPPING '
028170             PO-REGION-NAME
028180     ELSE
028200         ADD 1 TO REGION-TABLE-SIZE
028300         SET REGION-INDEX TO REGION-TABLE-SIZE
028400         MOVE PO-REGION-NAME           TO RS-REGION-NAME(REGION-INDEX)
028500         MOVE 1                        TO RS-PIXEL-COUNT(REGION-INDEX)
028600         MOVE PO-CHLOROPHYLL           TO RS-CHL-SUM(REGION-INDEX)
028700         MOVE PO-SST                   TO RS-SST-SUM(REGION-INDEX)
028800         IF PO-BLOOM-PIXEL
028900             MOVE 1                    TO RS-BLOOM-COUNT(REGION-INDEX)
029000         ELSE
029100             MOVE 0                    TO RS-BLOOM-COUNT(REGION-INDEX)
029150         END-IF
029200     END-IF.
029300*----------------------------------------------------------------*
029310* REGION ALREADY HAS AN ENTRY - JUST ADD THIS PIXEL'S FIGURES
029320* INTO IT.  SAME FOUR RUNNING SUMS AS 2111 SETS UP FOR A NEW
029330* REGION, JUST ADDED TO RATHER THAN MOVED.
029400 2112-UPDATE-REGION-TOTALS.
029500*----------------------------------------------------------------*
029600     ADD 1                TO RS-PIXEL-COUNT(REGION-INDEX).
029700     ADD PO-CHLOROPHYLL   TO RS-CHL-SUM(REGION-INDEX).
029800     ADD PO-SST           TO RS-SST-SUM(REGION-INDEX).
029900     IF PO-BLOOM-PIXEL
030000         ADD 1            TO RS-BLOOM-COUNT(REGION-INDEX)
030100     END-IF.
030200*----------------------------------------------------------------*
030210* BUCKETS THE PIXEL INTO ONE OF THE THREE PRODUCTIVITY CLASSES
030220* CARRIED ON THE VALIDATED RECORD.  THESE COUNTS FEED THE
030230* PRODUCTIVITY SECTION OF THE REGIONAL REPORT, NOT CHLOROPHYLL
030240* OR BLOOM STATUS DIRECTLY.
030300 2120-ACCUMULATE-PRODUCTIVITY-TOTALS.
030400*----------------------------------------------------------------*
030500     EVALUATE PO-PRODUCTIVITY
030600         WHEN 'HIGH  '
030700             ADD 1 TO OA-HIGH-COUNT
030800         WHEN 'MEDIUM'
030900             ADD 1 TO OA-MEDIUM-COUNT
031000         WHEN 'LOW   '
031100             ADD 1 TO OA-LOW-COUNT
031200     END-EVALUATE.
031300*----------------------------------------------------------------*
031310* ROLLS THE RUNNING SUMS INTO THE MEAN CHLOROPHYLL, MEAN SST
031320* AND BLOOM PERCENTAGE THAT GO OUT ON THE RESULTS FILE, THEN
031330* HANDS OFF TO THE MEDIAN AND STANDARD DEVIATION PARAGRAPHS -
031340* NEITHER OF WHICH CAN BE DONE WITH A SIMPLE RUNNING SUM.
031400 4000-COMPUTE-FLEET-STATISTICS.
031500*----------------------------------------------------------------*
031600     MOVE WS-TOTAL-PIXELS          TO OA-TOTAL-PIXELS.
031700     MOVE WS-GOOD-PIXELS           TO OA-GOOD-PIXELS.
031800     MOVE WS-BLOOM-COUNT           TO OA-BLOOM-COUNT.
031900     IF WS-GOOD-PIXELS > 0
032000         COMPUTE OA-MEAN-CHLOROPHYLL ROUNDED =
032100             WS-CHL-SUM / WS-GOOD-PIXELS
032200         COMPUTE WS-MEAN-SST ROUNDED =
032300             WS-SST-SUM / WS-GOOD-PIXELS
032400         COMPUTE OA-BLOOM-PERCENTAGE ROUNDED =
032500             (WS-BLOOM-COUNT * 100) / WS-GOOD-PIXELS
032600     ELSE
032700         MOVE 0 TO OA-MEAN-CHLOROPHYLL
032800         MOVE 0 TO WS-MEAN-SST
032900         MOVE 0 TO OA-BLOOM-PERCENTAGE
033000     END-IF.
033100     PERFORM 4100-COMPUTE-MEDIAN-CHLOROPHYLL.
033200     PERFORM 4200-COMPUTE-STD-DEVIATION.
033300*----------------------------------------------------------------*
033310* MEDIAN CANNOT BE HAD FROM A RUNNING SUM - THE WHOLE ARRAY OF
033320* GOOD-PIXEL CHLOROPHYLL VALUES HAS TO BE SORTED FIRST, THEN
033330* THE MIDDLE VALUE (OR THE AVERAGE OF THE TWO MIDDLE VALUES ON
033340* AN EVEN COUNT) PICKED OFF.
033400 4100-COMPUTE-MEDIAN-CHLOROPHYLL.
033500*----------------------------------------------------------------*
033600     IF WS-GOOD-PIXELS = 0
033700         MOVE 0 TO WS-MEDIAN-CHLOROPHYLL
033800     ELSE
033900         PERFORM 4110-SORT-CHL-VALUES
034000         DIVIDE WS-GOOD-PIXELS BY 2
034100             GIVING WS-HALF REMAINDER WS-REMAINDER
034200         IF WS-REMAINDER = 1
034300             COMPUTE WS-MEDIAN-INDEX = (WS-GOOD-PIXELS + 1) / 2
034400             MOVE WS-CHL-VALUE(WS-MEDIAN-INDEX)
034500                 TO WS-MEDIAN-CHLOROPHYLL
034600         ELSE
034700             COMPUTE WS-MEDIAN-CHLOROPHYLL ROUNDED =
034800                 (WS-CHL-VALUE(WS-HALF) +
034900                  WS-CHL-VALUE(WS-HALF + 1)) / 2
035000         END-IF
035100     END-IF.
035200*----------------------------------------------------------------*
035210* PLAIN BUBBLE SORT OF WS-CHL-VALUE - FINE FOR A SINGLE RUN'S
035220* WORTH OF PIXELS, SINCE THIS RUNS ONCE PER JOB, NOT PER PIXEL.
035300 4110-SORT-CHL-VALUES.
035400*----------------------------------------------------------------*
035500     PERFORM 4111-OUTER-PASS
035600         VARYING WS-SORT-PASS FROM 1 BY 1
035700         UNTIL WS-SORT-PASS >= WS-GOOD-PIXELS.
035800*----------------------------------------------------------------*
035810* ONE OUTER PASS OF THE BUBBLE SORT - EACH PASS BUBBLES THE
035820* NEXT LARGEST UNSORTED VALUE DOWN TO ITS PLACE.
035900 4111-OUTER-PASS.
036000*----------------------------------------------------------------*
036100     PERFORM 4112-INNER-COMPARE
036200         VARYING WS-SORT-I FROM 1 BY 1
036300         UNTIL WS-SORT-I > WS-GOOD-PIXELS - WS-SORT-PASS.
036400*----------------------------------------------------------------*
036410* SWAPS A PAIR OF ADJACENT ENTRIES WHEN THEY ARE OUT OF ORDER.
036500 4112-INNER-COMPARE.
036600*----------------------------------------------------------------*
036700     IF WS-CHL-VALUE(WS-SORT-I) > WS-CHL-VALUE(WS-SORT-I + 1)
036800         MOVE WS-CHL-VALUE(WS-SORT-I)     TO WS-SORT-TEMP
036900         MOVE WS-CHL-VALUE(WS-SORT-I + 1) TO WS-CHL-VALUE(WS-SORT-I)
037000         MOVE WS-SORT-TEMP                TO
037100                                  WS-CHL-VALUE(WS-SORT-I + 1)
037200     END-IF.
037300*----------------------------------------------------------------*
037310* SAMPLE STANDARD DEVIATION OF THE GOOD-PIXEL CHLOROPHYLL
037320* VALUES, USING THE N-1 DIVISOR PER R. OYELARAN'S 02/11/94
037330* CHANGE SO THIS MATCHES THE SCIENCE GROUP'S OWN SPREADSHEET
037340* FORMULA RATHER THAN A POPULATION (N) DIVISOR.
037400 4200-COMPUTE-STD-DEVIATION.
037500*----------------------------------------------------------------*
037600     IF WS-GOOD-PIXELS < 2
037700         MOVE 0 TO WS-STD-CHLOROPHYLL
037800     ELSE
037900         COMPUTE WS-VARIANCE ROUNDED =
038000             (WS-CHL-SUM-SQ -
038100              ((WS-CHL-SUM * WS-CHL-SUM) / WS-GOOD-PIXELS))
038200                 / (WS-GOOD-PIXELS - 1)
038300         PERFORM 4210-SQUARE-ROOT
038400     END-IF.
038500*----------------------------------------------------------------*
038510* NO SQRT INTRINSIC IN THIS COMPILER'S SUBSET, SO THE STANDARD
038520* DEVIATION IS TAKEN AS THE SQUARE ROOT OF THE VARIANCE VIA
038530* 20 PASSES OF NEWTON'S METHOD - PLENTY FOR PIC S9(07)V9(06)
038540* PRECISION.
038600 4210-SQUARE-ROOT.
038700*----------------------------------------------------------------*
038800     IF WS-VARIANCE NOT GREATER THAN 0
038900         MOVE 0 TO WS-STD-CHLOROPHYLL
039000     ELSE
039100         MOVE WS-VARIANCE TO WS-SQRT-X
039200         PERFORM 4211-NEWTON-STEP
039300             VARYING WS-SQRT-ITERATION FROM 1 BY 1
039400             UNTIL WS-SQRT-ITERATION > 20
039500         COMPUTE WS-STD-CHLOROPHYLL ROUNDED = WS-SQRT-X
039600     END-IF.
039700*----------------------------------------------------------------*
039710* ONE NEWTON'S METHOD ITERATION - X(N+1) = (X(N) + VARIANCE/X(N))
039720* / 2.  CONVERGES FAST ENOUGH THAT 20 PASSES IS OVERKILL, BUT
039730* NOBODY HAS ASKED TO TUNE IT DOWN.
039800 4211-NEWTON-STEP.
039900*----------------------------------------------------------------*
040000     COMPUTE WS-SQRT-X ROUNDED =
040100         (WS-SQRT-X + (WS-VARIANCE / WS-SQRT-X)) / 2.
040200*----------------------------------------------------------------*
040210* CHECKED IN ORDER - BLOOM PERCENTAGE TAKES PRIORITY OVER MEAN
040220* CHLOROPHYLL, SINCE A SMALL BUT INTENSE BLOOM CAN MATTER MORE
040230* TO THE FISHERIES DESK THAN A HIGH FLEET-WIDE AVERAGE.  THE
040240* THRESHOLDS (10%, 5%, 5 MG/M3, 1 MG/M3) CAME FROM THE SCIENCE
040250* GROUP AND HAVE NOT CHANGED SINCE THIS PARAGRAPH WAS WRITTEN.
040300 4900-CLASSIFY-OCEAN-HEALTH.
040400*----------------------------------------------------------------*
040500     EVALUATE TRUE
040600         WHEN OA-BLOOM-PERCENTAGE > 10.00
040700             MOVE 'ALERT - High harmful bloom activity'
040800                 TO OA-HEALTH-STATUS
040900             MOVE 'ALERT'               TO WS-HEALTH-KEYWORD
041000             MOVE 5                     TO WS-HEALTH-KEYWORD-LEN
041100         WHEN OA-BLOOM-PERCENTAGE > 5.00
041200             MOVE 'WARNING - Elevated bloom risk'
041300                 TO OA-HEALTH-STATUS
041400             MOVE 'WARNING'             TO WS-HEALTH-KEYWORD
041500             MOVE 7                     TO WS-HEALTH-KEYWORD-LEN
041600         WHEN OA-MEAN-CHLOROPHYLL > 5.000
041700             MOVE
041800       'HIGH PRODUCTIVITY - Healthy phytoplankton activity'
041900                 TO OA-HEALTH-STATUS
042000             MOVE 'HIGH PRODUCTIVITY'    TO WS-HEALTH-KEYWORD
042100             MOVE 17                    TO WS-HEALTH-KEYWORD-LEN
042200         WHEN OA-MEAN-CHLOROPHYLL > 1.000
042300             MOVE 'NORMAL - Moderate productivity'
042400                 TO OA-HEALTH-STATUS
042500             MOVE 'NORMAL'               TO WS-HEALTH-KEYWORD
042600             MOVE 6                     TO WS-HEALTH-KEYWORD-LEN
042700         WHEN OTHER
042800             MOVE
042900       'LOW PRODUCTIVITY - Oligotrophic conditions'
043000                 TO OA-HEALTH-STATUS
043100             MOVE 'LOW PRODUCTIVITY'     TO WS-HEALTH-KEYWORD
043200             MOVE 16                    TO WS-HEALTH-KEYWORD-LEN
043300     END-EVALUATE.
043400*----------------------------------------------------------------*
043410* BUILDS THE ONE-LINE PLAIN-ENGLISH SUMMARY THAT GOES ON THE
043420* RESULTS FILE AND THE BOTTOM OF THE REGIONAL REPORT - THE
043430* HEALTH KEYWORD, THE MEAN CHLOROPHYLL FIGURE, AND A BLOOM
043440* PIXEL COUNT TACKED ON WHEN THERE WERE ANY.
043500 4950-BUILD-SUMMARY-LINE.
043600*----------------------------------------------------------------*
043700     MOVE SPACE TO OA-SUMMARY-LINE.
043800     COMPUTE WS-SUMMARY-CHL ROUNDED = OA-MEAN-CHLOROPHYLL.
043900     MOVE 1 TO WS-SUMMARY-PTR.
044000     STRING WS-HEALTH-KEYWORD(1:WS-HEALTH-KEYWORD-LEN)
044100                                       DELIMITED BY SIZE
044200            ': Chl-a '                 DELIMITED BY SIZE
044300            WS-SUMMARY-CHL             DELIMITED BY SIZE
044400            ' mg/m3'                   DELIMITED BY SIZE
044500         INTO OA-SUMMARY-LINE
044600         WITH POINTER WS-SUMMARY-PTR.
044700     IF OA-BLOOM-COUNT > 0
044800         MOVE OA-BLOOM-COUNT TO WS-BLOOM-COUNT-EDIT
044900         STRING ', '                       DELIMITED BY SIZE
045000                WS-BLOOM-COUNT-EDIT        DELIMITED BY SIZE
045100                ' bloom pixels detected'   DELIMITED BY SIZE
045200             INTO OA-SUMMARY-LINE
045300             WITH POINTER WS-SUMMARY-PTR
045400     END-IF.
045500*----------------------------------------------------------------*
045510* SECTION DRIVER FOR THE ANALYSIS RESULTS FILE - LABEL/VALUE
045520* PAIRS, ONE RECORD PER VALUE, READ BY WHATEVER DOWNSTREAM
045530* DASHBOARD OR EXTRACT JOB PICKS THIS FILE UP NEXT.
045600 5000-WRITE-ANALYSIS-RESULTS.
045700*----------------------------------------------------------------*
045800     PERFORM 5100-WRITE-OVERALL-VALUES.
045900     PERFORM 5200-WRITE-BLOOM-ZONES.
046000     PERFORM 5300-WRITE-REGION-STATISTICS.
046100     PERFORM 5400-WRITE-PRODUCTIVITY-COUNTS.
046200*----------------------------------------------------------------*
046210* THE FLEET-WIDE FIGURES - ONE LABEL/VALUE RECORD APIECE.  LONG
046220* AND REPETITIVE ON PURPOSE; EASIER FOR OPS TO GREP A SINGLE
046230* LABEL OUT OF THE RESULTS FILE THAN TO PARSE A PACKED RECORD.
046300 5100-WRITE-OVERALL-VALUES.
046400*----------------------------------------------------------------*
046440* CORE CHLOROPHYLL/BLOOM FIGURES FIRST.
046500     MOVE 'TOTAL-PIXELS'               TO AR-LABEL.
046600     MOVE SPACE                         TO AR-VALUE.
046700     MOVE OA-TOTAL-PIXELS               TO AR-VALUE(1:5).
046800     WRITE ANALYSIS-RESULT-RECORD.
046900     MOVE 'GOOD-QUALITY-PIXELS'         TO AR-LABEL.
047000     MOVE SPACE                         TO AR-VALUE.
047100     MOVE OA-GOOD-PIXELS                TO AR-VALUE(1:5).
047200     WRITE ANALYSIS-RESULT-RECORD.
047300     MOVE 'MEAN-CHLOROPHYLL'            TO AR-LABEL.
047400     MOVE SPACE                         TO AR-VALUE.
047500     MOVE OA-MEAN-CHLOROPHYLL           TO AR-VALUE(1:6).
047600     WRITE ANALYSIS-RESULT-RECORD.
047700     MOVE 'MEDIAN-CHLOROPHYLL'          TO AR-LABEL.
047800     MOVE SPACE                         TO AR-VALUE.
047900     MOVE WS-MEDIAN-CHLOROPHYLL         TO AR-VALUE(1:6).
048000     WRITE ANALYSIS-RESULT-RECORD.
048100     MOVE 'STD-CHLOROPHYLL'             TO AR-LABEL.
048200     MOVE SPACE                         TO AR-VALUE.
048300     MOVE WS-STD-CHLOROPHYLL            TO AR-VALUE(1:6).
048400     WRITE ANALYSIS-RESULT-RECORD.
048500     MOVE 'MIN-CHLOROPHYLL'             TO AR-LABEL.
048600     MOVE SPACE                         TO AR-VALUE.
048700     MOVE WS-CHL-MIN                    TO AR-VALUE(1:6).
048800     WRITE ANALYSIS-RESULT-RECORD.
048900     MOVE 'MAX-CHLOROPHYLL'             TO AR-LABEL.
049000     MOVE SPACE                         TO AR-VALUE.
049100     MOVE WS-CHL-MAX                    TO AR-VALUE(1:6).
049200     WRITE ANALYSIS-RESULT-RECORD.
049300     MOVE 'MEAN-SST'                    TO AR-LABEL.
049400     MOVE SPACE                         TO AR-VALUE.
049500     MOVE WS-MEAN-SST                   TO AR-VALUE(1:4).
049600     WRITE ANALYSIS-RESULT-RECORD.
049700     MOVE 'SST-MIN'                     TO AR-LABEL.
049800     MOVE SPACE                         TO AR-VALUE.
049900     MOVE WS-SST-MIN                    TO AR-VALUE(1:4).
050000     WRITE ANALYSIS-RESULT-RECORD.
050100     MOVE 'SST-MAX'                     TO AR-LABEL.
050200     MOVE SPACE                         TO AR-VALUE.
050300     MOVE WS-SST-MAX                    TO AR-VALUE(1:4).
050400     WRITE ANALYSIS-RESULT-RECORD.
050500     MOVE 'BLOOM-COUNT'                 TO AR-LABEL.
050600     MOVE SPACE                         TO AR-VALUE.
050700     MOVE OA-BLOOM-COUNT                TO AR-VALUE(1:5).
050800     WRITE ANALYSIS-RESULT-RECORD.
050900     MOVE 'BLOOM-PERCENTAGE'            TO AR-LABEL.
051000     MOVE SPACE                         TO AR-VALUE.
051100     MOVE OA-BLOOM-PERCENTAGE           TO AR-VALUE(1:5).
051200     WRITE ANALYSIS-RESULT-RECORD.
051250* BOUNDING BOX OF THE PIXELS PROCESSED TODAY - NOT A FORMAL
051260* REQUIREMENT, JUST HANDY FOR OPS TO EYEBALL COVERAGE.
051300     MOVE 'LON-MIN'                     TO AR-LABEL.
051400     MOVE SPACE                         TO AR-VALUE.
051500     MOVE WS-LON-MIN                    TO AR-VALUE(1:7).
051600     WRITE ANALYSIS-RESULT-RECORD.
051700     MOVE 'LON-MAX'                     TO AR-LABEL.
051800     MOVE SPACE                         TO AR-VALUE.
051900     MOVE WS-LON-MAX                    TO AR-VALUE(1:7).
052000     WRITE ANALYSIS-RESULT-RECORD.
052100     MOVE 'LAT-MIN'                     TO AR-LABEL.
052200     MOVE SPACE                         TO AR-VALUE.
052300     MOVE WS-LAT-MIN                    TO AR-VALUE(1:6).
052400     WRITE ANALYSIS-RESULT-RECORD.
052500     MOVE 'LAT-MAX'                     TO AR-LABEL.
052600     MOVE SPACE                         TO AR-VALUE.
052700     MOVE WS-LAT-MAX                    TO AR-VALUE(1:6).
052800     WRITE ANALYSIS-RESULT-RECORD.
052850* FINALLY THE TWO NARRATIVE FIELDS BUILT IN 4900 AND 4950.
052900     MOVE 'OCEAN-HEALTH-STATUS'         TO AR-LABEL.
053000     MOVE OA-HEALTH-STATUS              TO AR-VALUE(1:50).
053100     WRITE ANALYSIS-RESULT-RECORD.
053200     MOVE 'SUMMARY'                     TO AR-LABEL.
053300     MOVE OA-SUMMARY-LINE               TO AR-VALUE(1:80).
053400     WRITE ANALYSIS-RESULT-RECORD.
053500     MOVE 'ANALYSIS-DATE'               TO AR-LABEL.
053600     MOVE SPACE                         TO AR-VALUE.
053700     MOVE WS-ANALYSIS-DATE-DISPLAY      TO AR-VALUE(1:19).
053800     WRITE ANALYSIS-RESULT-RECORD.
053900*----------------------------------------------------------------*
053910* WRITES ONE BLOOM-ZONE RECORD FOR EVERY REGION THAT TURNED UP
053920* AT LEAST ONE BLOOM PIXEL - ADDED 05/19/92 AT THE FISHERIES
053930* DESK'S REQUEST SO THEY COULD SEE WHICH WATERS TO WATCH
053940* WITHOUT READING THE FULL REGION STATISTICS SECTION.
054000 5200-WRITE-BLOOM-ZONES.
054100*----------------------------------------------------------------*
054200     SET REGION-INDEX TO 1.
054300     PERFORM 5210-WRITE-ONE-BLOOM-ZONE
054400         VARYING REGION-INDEX FROM 1 BY 1
054500         UNTIL REGION-INDEX > REGION-TABLE-SIZE.
054600*----------------------------------------------------------------*
054610* SKIPS THE REGION ENTIRELY IF IT HAS NO BLOOM PIXELS - ONLY
054620* THE WATCH-LIST REGIONS GET A RECORD HERE.
054700 5210-WRITE-ONE-BLOOM-ZONE.
054800*----------------------------------------------------------------*
054900     IF RS-BLOOM-COUNT(REGION-INDEX) NOT LESS THAN 1
055000         MOVE 'BLOOM-ZONE'              TO AR-LABEL
055100         MOVE SPACE                     TO AR-VALUE
055200         MOVE RS-REGION-NAME(REGION-INDEX) TO AR-VALUE(1:20)
055300         MOVE RS-BLOOM-COUNT(REGION-INDEX) TO AR-VALUE(21:5)
055400         WRITE ANALYSIS-RESULT-RECORD
055500     END-IF.
055600*----------------------------------------------------------------*
055610* WRITES A REGION-STATS RECORD FOR EVERY REGION IN THE TABLE,
055620* BLOOM OR NOT - THIS IS THE SECTION OCNRPT'S DETAIL LINES ARE
055630* BUILT FROM, AND WHAT THE PACE-009 CONTROL-TOTAL CHECK IN
055640* OCNRPT CROSS-CHECKS AGAINST OA-GOOD-PIXELS/OA-BLOOM-COUNT.
055700 5300-WRITE-REGION-STATISTICS.
055800*----------------------------------------------------------------*
055900     SET REGION-INDEX TO 1.
056000     PERFORM 5310-WRITE-ONE-REGION-STAT
056100         VARYING REGION-INDEX FROM 1 BY 1
056150         UNTIL REGION-INDEX > REGION-TABLE-SIZE.
056300*----------------------------------------------------------------*
056310* WORKS OUT THE MEAN CHLOROPHYLL AND MEAN SST FOR ONE REGION
056320* FROM ITS RUNNING SUMS AND WRITES THE PACKED LABEL/VALUE LINE.
056400 5310-WRITE-ONE-REGION-STAT.
056500*----------------------------------------------------------------*
056600     COMPUTE WS-REGION-MEAN-CHL ROUNDED =
056700         RS-CHL-SUM(REGION-INDEX) / RS-PIXEL-COUNT(REGION-INDEX).
056800     COMPUTE WS-REGION-MEAN-SST ROUNDED =
056900         RS-SST-SUM(REGION-INDEX) / RS-PIXEL-COUNT(REGION-INDEX).
057000     MOVE 'REGION-STATS'                TO AR-LABEL.
057100     MOVE SPACE                         TO AR-VALUE.
057200     MOVE RS-REGION-NAME(REGION-INDEX)  TO AR-VALUE(1:20).
057300     MOVE WS-REGION-MEAN-CHL            TO AR-VALUE(21:6).
057400     MOVE WS-REGION-MEAN-SST            TO AR-VALUE(27:4).
057500     MOVE RS-PIXEL-COUNT(REGION-INDEX)  TO AR-VALUE(31:5).
057600     MOVE RS-BLOOM-COUNT(REGION-INDEX)  TO AR-VALUE(36:5).
057700     WRITE ANALYSIS-RESULT-RECORD.
057800*----------------------------------------------------------------*
057810* THREE FIXED RECORDS, HIGH/MEDIUM/LOW, ADDED 08/15/01 PER OPS
057820* REQUEST OR-2201 SO THE PRODUCTIVITY BREAKDOWN COULD BE PULLED
057830* OFF THE RESULTS FILE WITHOUT WAITING ON THE PRINTED REPORT.
057900 5400-WRITE-PRODUCTIVITY-COUNTS.
058000*----------------------------------------------------------------*
058100     MOVE 'PRODUCTIVITY'                TO AR-LABEL.
058200     MOVE SPACE                         TO AR-VALUE.
058300     MOVE 'HIGH  '                      TO AR-VALUE(1:6).
058400     MOVE OA-HIGH-COUNT                 TO AR-VALUE(7:5).
058500     WRITE ANALYSIS-RESULT-RECORD.
058600     MOVE 'PRODUCTIVITY'                TO AR-LABEL.
058700     MOVE SPACE                         TO AR-VALUE.
058800     MOVE 'MEDIUM'                      TO AR-VALUE(1:6).
058900     MOVE OA-MEDIUM-COUNT               TO AR-VALUE(7:5).
059000     WRITE ANALYSIS-RESULT-RECORD.
059100     MOVE 'PRODUCTIVITY'                TO AR-LABEL.
059200     MOVE SPACE                         TO AR-VALUE.
059300     MOVE 'LOW   '                      TO AR-VALUE(1:6).
059400     MOVE OA-LOW-COUNT                  TO AR-VALUE(7:5).
059500     WRITE ANALYSIS-RESULT-RECORD.
059600*----------------------------------------------------------------*
059610* HANDS THE REGION TABLE AND OVERALL STATISTICS OFF TO OCNRPT
059620* FOR PRINTING.  SINCE THE 05/03/05 REWORK THIS IS A DIRECT
059630* CALL, NOT A SEPARATE JOB STEP READING AN INTERMEDIATE FILE.
059700 6000-CALL-REPORT-BUILDER.
059800*----------------------------------------------------------------*
060000     MOVE WS-AD-DATE-PART                TO OA-RUN-DATE.
060100     CALL 'OCNRPT' USING REGION-TABLE-SIZE,
060200                         REGION-TABLE-INDEX,
060400                         OVERALL-STATISTICS,
060500                         REGION-TABLE.
060600*----------------------------------------------------------------*
060610* NOTHING FANCY - BOTH FILES GET CLOSED AND THE RUN IS DONE.
060700 7000-CLOSE-FILES.
060800*----------------------------------------------------------------*
060900     CLOSE VALIDATED-OBS-FILE
061000           ANALYSIS-RESULTS-FILE.
061100*----------------------------------------------------------------*
061110* COMMON READ PARAGRAPH - EVERYTHING THAT READS THE VALIDATED
061120* FEED GOES THROUGH HERE SO THE EOF SWITCH GETS SET IN ONE PLACE.
061200 8000-READ-VALIDATED-OBS.
061300*----------------------------------------------------------------*
061400     READ VALIDATED-OBS-FILE
061500         AT END
061600             SET VALOBS-EOF TO TRUE.
061700*----------------------------------------------------------------*
