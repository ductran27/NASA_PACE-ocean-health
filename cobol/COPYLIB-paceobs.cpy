000100*------------------------------------------------------------*
000200* PACEOBS  -  OCEAN PIXEL OBSERVATION RECORD LAYOUT
000300* ONE ENTRY PER SATELLITE OCEAN-COLOR PIXEL.  SHARED BY THE
000400* INGEST STEP (WRITER) AND THE HEALTH ANALYZER (READER) SO
000500* BOTH PROGRAMS STAY IN STEP WHEN A FIELD IS ADDED.
000600*------------------------------------------------------------*
000700 01  PACE-OBSERVATION-RECORD.
000800     05  PO-PIXEL-ID                         PIC X(07).
000900     05  PO-LONGITUDE                        PIC S9(03)V9(04)
001000             SIGN IS LEADING SEPARATE CHARACTER.
001100     05  PO-LATITUDE                         PIC S9(02)V9(04)
001200             SIGN IS LEADING SEPARATE CHARACTER.
001300     05  PO-CHLOROPHYLL                       PIC 9(03)V9(03).
001400     05  PO-SST                               PIC 9(02)V9(02).
001500     05  PO-TURBIDITY                         PIC 9(03)V9(03).
001600     05  PO-BLOOM-FLAG                        PIC X(01).
001700         88  PO-BLOOM-PIXEL                      VALUE 'Y'.
001800         88  PO-NO-BLOOM                         VALUE 'N'.
001900     05  PO-REGION-NAME                       PIC X(20).
002000     05  PO-PRODUCTIVITY                      PIC X(06).
002100     05  PO-QUALITY-FLAG                      PIC X(06).
002200         88  PO-QUALITY-GOOD                     VALUE 'GOOD  '.
002300     05  PO-OBS-TIMESTAMP                      PIC X(14).
002400     05  FILLER                                PIC X(05).
002500*------------------------------------------------------------*
